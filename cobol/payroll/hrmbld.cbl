000100*****************************************************************
000200*                                                                *
000300*               E M P L O Y E E   M A S T E R                   *
000400*                    B U I L D   ( H R M B L D )                *
000500*                                                                *
000600*   Reads EMPLOYEE-SOURCE-FILE (short or full shape source      *
000700*   records), applies the hire-date and position defaulting     *
000800*   rules, and writes EMPLOYEE-MASTER-FILE in ascending         *
000900*   EMP-ID order for HRTXBAT to load.  Also prints a build      *
001000*   listing, one display line per employee built.               *
001100*                                                                *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500*================================
001600*
001700 PROGRAM-ID.             HRMBLD.
001800*
001900 AUTHOR.                 D J WHITLOCK.
002000*
002100 INSTALLATION.           APPLEWOOD COMPUTERS.
002200*
002300 DATE-WRITTEN.           17/03/89.
002400*
002500 DATE-COMPILED.
002600*
002700 SECURITY.               COPYRIGHT (C) 1989-2026 APPLEWOOD COMPUTERS.
002800*                        FOR INTERNAL USE ONLY.
002900*
003000*    REMARKS.            EMPLOYEE MASTER BUILD.
003100*                         BUILDS EMPLOYEE-MASTER-FILE FROM
003200*                         EMPLOYEE-SOURCE-FILE, APPLYING THE
003300*                         HIRE-DATE-DEFAULT AND POSITION-DEFAULT
003400*                         RULES, AND LISTS EVERY RECORD BUILT.
003500*
003600*                         RUN THIS BEFORE HRTXBAT WHENEVER
003700*                         EMMSFILE NEEDS (RE)BUILDING FROM A
003800*                         FRESH SOURCE EXTRACT.
003900*
004000*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
004100*
004200*    CALLED MODULES.     NONE.
004300*
004400*    FILES USED.
004500*                         EMSRFILE.  EMPLOYEE SOURCE (INPUT).
004600*                         EMMSFILE.  EMPLOYEE MASTER (OUTPUT).
004700*                         PRINTER.   BUILD LISTING.
004800*
004900*    ERROR MESSAGES USED.
005000*                         HR011 - SOURCE RECORD TYPE NOT S OR F.
005100*                         HR012 - DUPLICATE EMP-ID SKIPPED.
005200*
005300* CHANGES.
005400* 17/03/89 djw - 1.0.00 CREATED.
005500* 22/03/89 djw        - ADDED BUILD LISTING PRINT.
005600* 05/06/89 djw        - EMSRFILE MUST BE IN ASCENDING EMP-ID
005700*                        ORDER FOR HRTXBAT'S SEARCH ALL - SEE
005800*                        CHECK ADDED IN 0410-CHECK-ASCENDING.
005900* 11/09/98 pmh        - Y2K FIX.  SEE WSHRDTE COPYBOOK.
006000* 03/03/09 vbc        - MIGRATION TO OPEN COBOL V3.00.00.
006100* 24/06/09 vbc        - EMPLOYEE-RECORD NOW CARRIES EMP-SLOT-STATUS -
006200*                        SET TO "A" ON EVERY RECORD BUILT HERE.
006300* 20/09/25 vbc - 3.3.00 VERSION UPDATE AND BUILDS RESET.
006400* 09/08/26 vbc        - REWORDED TWO INTERNAL PARA COMMENTS PER
006500*                        REQUEST 4488 CODE AUDIT - NO LOGIC CHANGE.
006550* 09/08/26 vbc        - HRTXBAT NO LONGER USES SEARCH ALL AGAINST
006560*                        ITS IN-CORE TABLE (NOW A LINEAR SCAN) BUT
006570*                        0410-CHECK-ASCENDING BELOW STAYS - EMMSFILE
006580*                        ITSELF IS STILL A SORTED SEQUENTIAL FILE
006590*                        AND MUST STAY IN KEY ORDER REGARDLESS OF
006600*                        HOW HRTXBAT SEARCHES IT IN MEMORY.
006610*
006700*****************************************************************
006800*
006900 ENVIRONMENT             DIVISION.
007000*================================
007100*
007200 CONFIGURATION           SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS HR-NUMERIC-CLASS IS "0" THRU "9"
007600     UPSI-0 ON STATUS IS HR-RERUN-SWITCH.
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000 COPY "SELHRSRC.COB".
008100 COPY "SELHREMP.COB".
008200*
008300     SELECT BUILD-LISTING ASSIGN TO PRINTER
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WS-LISTING-STATUS.
008600*
008700 DATA                    DIVISION.
008800*================================
008900*
009000 FILE                    SECTION.
009100 COPY "FDHRSRC.COB".
009200 COPY "FDHREMP.COB".
009300*
009400 FD  BUILD-LISTING
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS.
009700*
009800 01  BUILD-LISTING-LINE.
009900     03  BLL-TEXT             PIC X(76).
010000     03  FILLER               PIC X(04).
010100*
010200 WORKING-STORAGE         SECTION.
010300*-----------------------
010400 77  PROG-NAME               PIC X(17)  VALUE "HRMBLD  (1.0.00)".
010500*
010600 01  WS-FILE-STATUSES.
010700     03  WS-EMSRFILE-STATUS  PIC XX     VALUE "00".
010800         88  WS-EMSRFILE-EOF            VALUE "10".
010900     03  WS-EMMSFILE-STATUS  PIC XX     VALUE "00".
011000     03  WS-LISTING-STATUS   PIC XX     VALUE "00".
011100*
011200 01  WS-SWITCHES.
011300     03  WS-EOF-SWITCH       PIC X      VALUE "N".
011400         88  WS-END-OF-SOURCE            VALUE "Y".
011500*
011600 01  WS-COUNTERS.
011700     03  WS-RECS-BUILT       PIC 9(07)  COMP  VALUE ZERO.
011800     03  WS-RECS-SKIPPED     PIC 9(07)  COMP  VALUE ZERO.
011900*
012000 COPY "WSHRDTE.COB".
012100*
012200*    LAST EMP-ID WRITTEN - USED BY 0410- TO CONFIRM EMSRFILE IS
012300*    ASCENDING BEFORE THE RECORD IS BUILT AND WRITTEN, PER THE
012400*    05/06/89 CHANGE NOTE ABOVE.  ZERO AT START OF RUN, LOWER
012500*    THAN ANY VALID EMP-ID SO THE FIRST RECORD ALWAYS PASSES.
012600*
012700 01  WS-LAST-EMP-ID-WRITTEN   PIC 9(09)  COMP  VALUE ZERO.
012800*
012900*    DISPLAY-LINE WORK AREA BUILT BY 1050-FORMAT-DISPLAY-LINE AND
013000*    MOVED TO BUILD-LISTING-LINE ON THE WRITE.
013100*
013200 01  WS-DISPLAY-LINE.
013300     03  WS-DSP-TEXT          PIC X(76).
013400     03  FILLER               PIC X(04).
013500*
013600 01  WS-EDIT-SOURCE-TYPE      PIC X.
013700*
013800 01  HR-ERROR-MESSAGES.
013900     03  HR011  PIC X(35) VALUE "HR011 SOURCE REC TYPE NOT S/F ID=".
014000     03  HR012  PIC X(35) VALUE "HR012 DUP EMP-ID SKIPPED ID=".
014100*
014200 PROCEDURE               DIVISION.
014300*=================================
014400*
014500 0000-MAIN-PROCESS.
014600     PERFORM 0100-INITIALIZE-RUN
014700         THRU 0100-EXIT.
014800     PERFORM 0300-PROCESS-SOURCE
014900         THRU 0300-EXIT
015000         UNTIL WS-END-OF-SOURCE.
015100     PERFORM 0900-TERMINATE-RUN
015200         THRU 0900-EXIT.
015300     STOP RUN.
015400*
015500 0100-INITIALIZE-RUN.
015600     OPEN INPUT  EMPLOYEE-SOURCE-FILE
015700          OUTPUT EMPLOYEE-MASTER-FILE
015800          OUTPUT BUILD-LISTING.
015900     IF WS-EMSRFILE-STATUS NOT = "00"
016000         DISPLAY "HRMBLD - CANNOT OPEN EMSRFILE - " WS-EMSRFILE-STATUS
016100         GO TO 0900-TERMINATE-RUN
016200     END-IF.
016300     PERFORM 0700-ACCEPT-TODAY THRU 0700-EXIT.
016400     PERFORM 0400-READ-SOURCE THRU 0400-EXIT.
016500 0100-EXIT.
016600     EXIT.
016700*
016800 0300-PROCESS-SOURCE.
016900     PERFORM 0400-EDIT-ONE-SOURCE-RECORD
017000         THRU 0400-EDIT-EXIT.
017100     PERFORM 0400-READ-SOURCE
017200         THRU 0400-EXIT.
017300 0300-EXIT.
017400     EXIT.
017500*
017600 0400-READ-SOURCE.
017700     READ EMPLOYEE-SOURCE-FILE
017800         AT END
017900             SET WS-END-OF-SOURCE TO TRUE
018000             GO TO 0400-EXIT
018100     END-READ.
018200 0400-EXIT.
018300     EXIT.
018400*
018500*    0400-EDIT- CHECKS THE RECORD TYPE AND THE ASCENDING-EMP-ID
018600*    RULE (05/06/89) BEFORE HANDING OFF TO 1000-BUILD-EMPLOYEE-
018700*    RECORD.  RECORDS FAILING EITHER CHECK ARE SKIPPED, NOT
018800*    ABENDED - THIS IS A BUILD UTILITY, NOT AN EDIT-AND-REJECT
018900*    TRANSACTION STREAM.
019000*
019100 0400-EDIT-ONE-SOURCE-RECORD.
019200     MOVE SRC-REC-TYPE TO WS-EDIT-SOURCE-TYPE.
019300     IF NOT SRC-IS-SHORT AND NOT SRC-IS-FULL
019400         DISPLAY HR011 SRC-EMP-ID
019500         ADD 1 TO WS-RECS-SKIPPED
019600         GO TO 0400-EDIT-EXIT
019700     END-IF.
019800     PERFORM 0410-CHECK-ASCENDING THRU 0410-EXIT.
019900     IF WS-EMSRFILE-STATUS = "90"
020000         DISPLAY HR012 SRC-EMP-ID
020100         ADD 1 TO WS-RECS-SKIPPED
020200         GO TO 0400-EDIT-EXIT
020300     END-IF.
020400     PERFORM 1000-BUILD-EMPLOYEE-RECORD THRU 1000-EXIT.
020500     WRITE EMPLOYEE-RECORD.
020600     MOVE EMP-ID TO WS-LAST-EMP-ID-WRITTEN.
020700     ADD 1 TO WS-RECS-BUILT.
020800     PERFORM 1050-FORMAT-DISPLAY-LINE THRU 1050-EXIT.
020900     WRITE BUILD-LISTING-LINE FROM WS-DISPLAY-LINE.
021000 0400-EDIT-EXIT.
021100     EXIT.
021200*
021300*    WS-EMSRFILE-STATUS IS REUSED HERE AS A LOCAL "REJECT" FLAG
021400*    (SET TO "90", A STATUS VALUE THE FILE ITSELF NEVER RETURNS)
021500*    RATHER THAN ADDING A SEPARATE SWITCH FOR A ONE-PARAGRAPH USE.
021600*
021700 0410-CHECK-ASCENDING.
021800     IF SRC-EMP-ID <= WS-LAST-EMP-ID-WRITTEN AND WS-RECS-BUILT > 0
021900         MOVE "90" TO WS-EMSRFILE-STATUS
022000     ELSE
022100         MOVE "00" TO WS-EMSRFILE-STATUS
022200     END-IF.
022300 0410-EXIT.
022400     EXIT.
022500*
022600*    1000- BUILDS THE MASTER RECORD FROM THE TWO SOURCE-RECORD
022700*    SHAPES - SHORT SOURCE RECORDS (TYPE S) TAKE THE
022800*    (ID, NAME, [HIRE-DATE]) SHAPE - POSITION/SALARY/PERFORMANCE
022900*    ZERO/DEFAULT.  FULL SOURCE RECORDS (TYPE F) SUPPLY ALL
023000*    FIELDS, STILL SUBJECT TO THE SAME TWO DEFAULTING RULES.
023100*
023200 1000-BUILD-EMPLOYEE-RECORD.
023300     SET EMP-SLOT-IN-USE TO TRUE.
023400     MOVE SRC-EMP-ID   TO EMP-ID.
023500     MOVE SRC-EMP-NAME TO EMP-NAME.
023600     MOVE SRC-HIRE-DATE TO EMP-HIRE-DATE.
023700     PERFORM 1010-DEFAULT-HIRE-DATE THRU 1010-EXIT.
023800     IF SRC-IS-SHORT
023900         MOVE "OTHER" TO EMP-POSITION
024000         MOVE ZERO    TO EMP-SALARY
024100         MOVE ZERO    TO EMP-PERFORMANCE
024200     ELSE
024300         MOVE SRC-POSITION    TO EMP-POSITION
024400         PERFORM 1020-DEFAULT-POSITION THRU 1020-EXIT
024500         MOVE SRC-SALARY      TO EMP-SALARY
024600*                                    NO RANGE CHECK APPLIED - CARRIED
024700*                                    OVER AS-IS, SEE HEADER REMARKS.
024800         MOVE SRC-PERFORMANCE TO EMP-PERFORMANCE
024900     END-IF.
025000 1000-EXIT.
025100     EXIT.
025200*
025300*    HIRE-DATE DEFAULT - IF THE SOURCE SUPPLIED ZERO (NOT
025400*    SUPPLIED), USE TODAY'S DATE (WSHRDTE, Y2K-WINDOWED).
025500*    OTHERWISE THE SUPPLIED DATE IS COPIED VERBATIM BY 1000-
025600*    ABOVE AND THIS PARAGRAPH LEAVES IT ALONE.
025700*
025800 1010-DEFAULT-HIRE-DATE.
025900     IF SRC-HIRE-DATE = ZERO
026000         MOVE WS-DTE-TODAY-CCYYMMDD TO EMP-HIRE-DATE
026100     END-IF.
026200 1010-EXIT.
026300     EXIT.
026400*
026500*    POSITION DEFAULT (FULL RECORDS ONLY - SHORT RECORDS ARE
026600*    UNCONDITIONALLY "OTHER", SET IN 1000- ABOVE) - SPACES OR
026700*    LOW-VALUES IN SRC-POSITION MEANS "NOT SUPPLIED".
026800*
026900 1020-DEFAULT-POSITION.
027000     IF SRC-POSITION = SPACES OR SRC-POSITION = LOW-VALUES
027100         MOVE "OTHER" TO EMP-POSITION
027200     END-IF.
027300 1020-EXIT.
027400     EXIT.
027500*
027600*    BUILDS THE REPORT-LINE REPRESENTATION -
027700*    "Employee: <name> (ID: <id>) Hired at: <hireDate>" -
027800*    FOR THE BUILD LISTING.  MIXED CASE LITERALS BELOW ARE
027900*    DELIBERATE - THIS IS THE EXACT WORDING THE CALLING SYSTEM
028000*    EXPECTS, NOT A HOUSE-STYLE UPPER CASE REPORT TITLE.
028100*
028200 1050-FORMAT-DISPLAY-LINE.
028300     MOVE SPACES TO WS-DSP-TEXT.
028400     STRING "Employee: "     DELIMITED BY SIZE
028500            EMP-NAME         DELIMITED BY "  "
028600            " (ID: "         DELIMITED BY SIZE
028700            EMP-ID           DELIMITED BY SIZE
028800            ") Hired at: "   DELIMITED BY SIZE
028900            EMP-HIRE-DATE    DELIMITED BY SIZE
029000            INTO WS-DSP-TEXT.
029100 1050-EXIT.
029200     EXIT.
029300*
029400*    ACCEPT ... FROM DATE GIVES A 6 DIGIT YYMMDD - SEE 11/09/98
029500*    CHANGE NOTE ABOVE AND THE WSHRDTE COPYBOOK ITSELF FOR THE
029600*    CENTURY WINDOW LOGIC (PIVOT YEAR 50) THAT TURNS IT INTO THE
029700*    8 DIGIT CCYYMMDD USED BY 1010-DEFAULT-HIRE-DATE.
029800*
029900 0700-ACCEPT-TODAY.
030000     ACCEPT WS-DTE-TODAY-RAW FROM DATE.
030100     IF WS-DTE-RAW-YY < 50
030200         MOVE 20 TO WS-DTE-CENTURY
030300     ELSE
030400         MOVE 19 TO WS-DTE-CENTURY
030500     END-IF.
030600     MOVE WS-DTE-CENTURY TO WS-DTE-TODAY-CC.
030700     MOVE WS-DTE-RAW-YY  TO WS-DTE-TODAY-YY.
030800     MOVE WS-DTE-RAW-MM  TO WS-DTE-TODAY-MM.
030900     MOVE WS-DTE-RAW-DD  TO WS-DTE-TODAY-DD.
031000 0700-EXIT.
031100     EXIT.
031200*
031300 0900-TERMINATE-RUN.
031400     DISPLAY "HRMBLD - RECORDS BUILT   - " WS-RECS-BUILT.
031500     DISPLAY "HRMBLD - RECORDS SKIPPED - " WS-RECS-SKIPPED.
031600     CLOSE EMPLOYEE-SOURCE-FILE
031700           EMPLOYEE-MASTER-FILE
031800           BUILD-LISTING.
031900 0900-EXIT.
032000     EXIT.
032100*
