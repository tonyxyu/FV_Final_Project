000100*****************************************************************
000200*                                                                *
000300*                 H R   T R A N S A C T I O N                   *
000400*                        B A T C H                               *
000500*                                                                *
000600*   Applies SETPOS / GETORG / STATDEPT transactions against     *
000700*   the Employee Master and Org/Dept parameter files, writes    *
000800*   one Result record per transaction and an end of job         *
000900*   control-totals report (Report Writer).                      *
001000*                                                                *
001100*****************************************************************
001200*
001300 IDENTIFICATION          DIVISION.
001400*================================
001500*
001600 PROGRAM-ID.             HRTXBAT.
001700*
001800 AUTHOR.                 D J WHITLOCK.
001900*
002000 INSTALLATION.           APPLEWOOD COMPUTERS.
002100*
002200 DATE-WRITTEN.           14/03/89.
002300*
002400 DATE-COMPILED.
002500*
002600 SECURITY.               COPYRIGHT (C) 1989-2026 APPLEWOOD COMPUTERS.
002700*                        FOR INTERNAL USE ONLY.
002800*
002900*    REMARKS.            HR TRANSACTION BATCH.
003000*                         READS TRANSACTION-FILE, VALIDATES AND
003100*                         APPLIES EACH TRANSACTION, WRITES A
003200*                         RESULT RECORD PER TRANSACTION AND PRINTS
003300*                         THE END OF JOB CONTROL TOTALS REPORT.
003400*
003500*                         NO ISAM/KSDS SUPPORT ON THIS BUILD SO
003600*                         EMPLOYEE-MASTER-FILE IS HELD SORTED
003700*                         SEQUENTIAL ON DISK BUT LOADED WHOLE INTO
003800*                         AN IN-CORE TABLE (SEE 1500-) AND SCANNED
003900*                         LINEARLY (SEE 2100-) - REWRITTEN BACK TO
004000*                         DISK AT END OF JOB (SEE 8100-).
004100*
004200*    VERSION.            SEE PROG-NAME IN WORKING-STORAGE.
004300*
004400*    CALLED MODULES.     NONE.
004500*
004600*    FILES USED.
004700*                         TRANFILE.  TRANSACTION INPUT.
004800*                         EMMSFILE.  EMPLOYEE MASTER.
004900*                         ORGPFILE.  ORG PARAMETERS.
005000*                         DPTPFILE.  DEPT PARAMETERS.
005100*                         RESLFILE.  RESULT OUTPUT.
005200*                         PRINTER.   CONTROL TOTALS REPORT.
005300*
005400*    ERROR MESSAGES USED.
005500*                         HR001 - EMPLOYEE NOT FOUND.
005600*                         HR002 - ORGANISATION NOT FOUND.
005700*                         HR003 - DEPARTMENT NOT FOUND.
005800*                         HR004 - UNKNOWN TRANSACTION CODE.
005900*                         HR005 - EMPLOYEE TABLE FULL ON LOAD.
006000*
006100* CHANGES.
006200* 14/03/89 djw - 1.0.00 CREATED.  SETPOS, GETORG, STATDEPT CODED.
006300* 22/03/89 djw        - ADDED CONTROL TOTALS TABLE AND REPORT.
006400* 05/06/89 djw        - CORRECTED SEARCH ALL - KEY WAS NOT SET
006500*                        ASCENDING ON THE LOAD SORT.
006600* 19/02/91 rjt        - EMP-NOT-FOUND MESSAGE NOW SHOWS THE EMP-ID
006700*                        QUERIED, NOT JUST "NOT FOUND".
006800* 11/09/98 pmh        - Y2K FIX.  SEE WSHRDTE COPYBOOK - NO CHANGE
006900*                        NEEDED HERE, HRTXBAT DOES NOT COMPUTE DATES
007000*                        ITSELF, NOTED FOR THE FILE.
007100* 07/04/02 smc        - GETORG/STATDEPT NOW REJECT TXN-CLIENT-ID OF
007200*                        ZERO BEFORE THE PARAM FILE READ - REQUEST 4471.
007300* 03/03/09 vbc        - MIGRATION TO OPEN COBOL V3.00.00.
007400* 24/06/09 vbc        - EMPLOYEE-RECORD NOW CARRIES EMP-SLOT-STATUS -
007500*                        1500- SKIPS SLOTS NOT MARKED IN-USE.
007600* 20/09/25 vbc - 3.3.00 VERSION UPDATE AND BUILDS RESET.
007700* 09/08/26 vbc        - REWORDED GETORG/STATDEPT PLACEHOLDER NOTES,
007800*                        REQUEST 4488 CODE AUDIT - NO LOGIC CHANGE.
007900* 09/08/26 vbc        - REMOVED SEARCH ALL/ASCENDING KEY/INDEXED BY FROM
008000*                        WS-EMPLOYEE-TABLE - NO OTHER PROGRAM IN THIS
008100*                        SHOP USES THAT FACILITY AND IT IS NOT NEEDED
008200*                        HERE.  1500- NOW JUST APPENDS AS IT READS AND
008300*                        2100- SCANS LINEARLY LIKE 3010-/4010- DO FOR
008400*                        THE ORG/DEPT PARAM TABLES.  1520-/1530- (THE
008500*                        OLD INSERTION-SORT LOAD, ONLY NEEDED TO KEEP
008600*                        SEARCH ALL HAPPY) ARE REMOVED - EMMSFILE IS
008700*                        STILL REQUIRED TO ARRIVE IN ASCENDING EMP-ID
008800*                        ORDER (SEE HRMBLD 0410-CHECK-ASCENDING) BUT
008900*                        THAT IS FOR THE FILE'S OWN SORTED-SEQUENTIAL
009000*                        ORGANISATION, NOT FOR THIS PROGRAM'S LOOKUP.
009100*                        WIDENED WS-EMPLOYEE-TABLE/WS-EMP-FLAT-SLOT TO
009200*                        MATCH FDHREMP'S NEW 200 BYTE EMPLOYEE-RECORD.
009300*                        REQUEST 4488 CODE AUDIT.
009400*
009500*****************************************************************
009600*
009700 ENVIRONMENT             DIVISION.
009800*================================
009900*
010000 CONFIGURATION           SECTION.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS HR-ALPHABETIC IS "A" THRU "Z"
010400     UPSI-0 ON STATUS IS HR-RERUN-SWITCH.
010500*
010600 INPUT-OUTPUT            SECTION.
010700 FILE-CONTROL.
010800 COPY "SELHRTXN.COB".
010900 COPY "SELHREMP.COB".
011000 COPY "SELHRPRM.COB".
011100 COPY "SELHRRES.COB".
011200 COPY "SELHRRPT.COB".
011300*
011400 DATA                    DIVISION.
011500*================================
011600*
011700 FILE                    SECTION.
011800 COPY "FDHRTXN.COB".
011900 COPY "FDHREMP.COB".
012000 COPY "FDHRPRM.COB".
012100 COPY "FDHRRES.COB".
012200*
012300 FD  HR-CONTROL-REPORT
012400     REPORT IS HR-CONTROL-TOTALS.
012500*
012600 WORKING-STORAGE         SECTION.
012700*-----------------------
012800 77  PROG-NAME               PIC X(17)  VALUE "HRTXBAT (1.0.00)".
012900*
013000 01  WS-FILE-STATUSES.
013100     03  WS-TRANFILE-STATUS  PIC XX     VALUE "00".
013200         88  WS-TRANFILE-EOF            VALUE "10".
013300     03  WS-EMMSFILE-STATUS  PIC XX     VALUE "00".
013400         88  WS-EMMSFILE-EOF            VALUE "10".
013500     03  WS-ORGPFILE-STATUS  PIC XX     VALUE "00".
013600     03  WS-DPTPFILE-STATUS  PIC XX     VALUE "00".
013700     03  WS-RESLFILE-STATUS  PIC XX     VALUE "00".
013800     03  WS-HRRPT-STATUS     PIC XX     VALUE "00".
013900*
014000 01  WS-SWITCHES.
014100     03  WS-EOF-SWITCH       PIC X      VALUE "N".
014200         88  WS-END-OF-TRANS             VALUE "Y".
014300     03  WS-EMP-FOUND-SWITCH PIC X      VALUE "N".
014400         88  WS-EMP-WAS-FOUND             VALUE "Y".
014500     03  WS-ORG-FOUND-SWITCH PIC X      VALUE "N".
014600         88  WS-ORG-WAS-FOUND             VALUE "Y".
014700     03  WS-DPT-FOUND-SWITCH PIC X      VALUE "N".
014800         88  WS-DPT-WAS-FOUND             VALUE "Y".
014900     03  WS-EMP-UPDATE-SWITCH PIC X     VALUE "Y".
015000         88  WS-EMP-UPDATE-OK             VALUE "Y".
015100         88  WS-EMP-UPDATE-FAILED         VALUE "N".
015200     03  WS-ABORT-SWITCH     PIC X      VALUE "N".
015300         88  WS-RUN-ABORTED               VALUE "Y".
015400*
015500 01  WS-COUNTERS.
015600     03  WS-EMP-TABLE-CNT    PIC 9(05)  COMP  VALUE ZERO.
015700     03  WS-EMP-IDX          PIC 9(05)  COMP  VALUE ZERO.
015800     03  WS-ORGP-RRN         PIC 9(05)  COMP  VALUE 1.
015900     03  WS-DPTP-RRN         PIC 9(05)  COMP  VALUE 1.
016000     03  WS-ORGP-IDX         PIC 9(05)  COMP  VALUE ZERO.
016100     03  WS-DPTP-IDX         PIC 9(05)  COMP  VALUE ZERO.
016150     03  WS-HRT-IDX          PIC 9(05)  COMP  VALUE ZERO.
016200*
016300*    IN-CORE EMPLOYEE TABLE - LOADED BY 1500-, SCANNED BY 2100-,
016400*    REWRITTEN TO EMMSFILE BY 8100- AT END OF JOB.  SUBSTITUTES
016500*    FOR THE KEYED READ THIS COMPILER'S RUNTIME CANNOT GIVE US.
016600*    WS-EMP-IDX (ABOVE) IS A PLAIN SUBSCRIPT, NOT AN INDEX-NAME -
016700*    THE TABLE IS SCANNED LINEARLY LIKE THE ORG/DEPT PARAM TABLES,
016800*    NOT SEARCHED, SO NO ASCENDING KEY/INDEXED BY IS NEEDED.
016900*
017000 01  WS-EMPLOYEE-TABLE.
017100     03  WS-EMP-ENTRY            OCCURS 2000 TIMES.
017200         05  WS-EMP-SLOT-STATUS  PIC X.
017300         05  WS-EMP-ID-KEY       PIC 9(09)  COMP.
017400         05  WS-EMP-NAME         PIC X(40).
017500         05  WS-EMP-HIRE-DATE    PIC 9(08).
017600         05  WS-EMP-POSITION     PIC X(20).
017700         05  WS-EMP-SALARY       PIC S9(09)V99  COMP-3.
017800         05  WS-EMP-PERFORMANCE  PIC S9(03)V99  COMP-3.
017900         05  FILLER              PIC X(118).
018000*
018100*    FLAT VIEW OF ONE TABLE SLOT (SAME PHYSICAL SIZE AS
018200*    EMPLOYEE-RECORD IN FDHREMP) - USED BY 1500- AND 8100- TO
018300*    MOVE A WHOLE ENTRY TO/FROM EMPLOYEE-RECORD IN ONE MOVE
018400*    RATHER THAN FIELD BY FIELD.
018500*
018600 01  WS-EMP-ENTRY-FLAT REDEFINES WS-EMPLOYEE-TABLE.
018700     03  WS-EMP-FLAT-SLOT        PIC X(200)  OCCURS 2000 TIMES.
018800*
018900 COPY "WSHRCTL.COB".
019000 COPY "WSHRDTE.COB".
019100*
019200*    "CURRENT ENTRY" FIELDS - MOVED FROM WS-HR-TOTALS-ENTRY BEFORE
019300*    EACH GENERATE OF HR-RPT-DETAIL, SO THE REPORT WRITER SOURCE
019400*    CLAUSES BELOW DO NOT HAVE TO CARRY A SUBSCRIPT.
019500*
019600 01  WS-CUR-TOTALS-ENTRY.
019700     03  WS-CUR-TXN-CODE      PIC X(10).
019800     03  WS-CUR-READ-COUNT    PIC 9(07)  COMP.
019900     03  WS-CUR-SUCCESS-CNT   PIC 9(07)  COMP.
020000     03  WS-CUR-ERROR-CNT     PIC 9(07)  COMP.
020100*
020200 01  WS-HR-PAGE-LINES         PIC 9(03)  COMP  VALUE 56.
020300*
020400*
020500 01  HR-ERROR-MESSAGES.
020600     03  HR001  PIC X(35) VALUE "HR001 EMP NOT FOUND - EMP-ID ".
020700     03  HR002  PIC X(35) VALUE "HR002 ORG NOT FOUND - CLIENT ".
020800     03  HR003  PIC X(35) VALUE "HR003 DEPT NOT FOUND - CLIENT/DEPT ".
020900     03  HR004  PIC X(35) VALUE "HR004 UNKNOWN TXN CODE ".
021000     03  HR005  PIC X(35) VALUE "HR005 EMP TABLE FULL ON LOAD ".
021100*
021200 01  WS-EDIT-FIELDS.
021300     03  WS-EDIT-EMP-ID       PIC 9(09).
021400     03  WS-EDIT-CLIENT-ID    PIC 9(09).
021500     03  WS-EDIT-DEPT-ID      PIC 9(09).
021600*
021700 REPORT                  SECTION.
021800************************
021900*
022000 RD  HR-CONTROL-TOTALS
022100     CONTROL FINAL
022200     PAGE LIMIT   WS-HR-PAGE-LINES
022300     HEADING      1
022400     FIRST DETAIL 5
022500     LAST  DETAIL WS-HR-PAGE-LINES.
022600*
022700 01  HR-RPT-HEAD  TYPE PAGE HEADING.
022800     03  LINE 1.
022900         05  COL  1  PIC X(30) VALUE "HR TXN BATCH CONTROL TOTALS".
023000         05  COL 60   PIC X(5)   VALUE "PAGE ".
023100         05  COL 65   PIC ZZ9    SOURCE PAGE-COUNTER.
023200     03  LINE 3.
023300         05  COL  1   PIC X(10)  VALUE "TXN-CODE".
023400         05  COL 15   PIC X(10)  VALUE "READ-CNT".
023500         05  COL 30   PIC X(13)  VALUE "SUCCESS-CNT".
023600         05  COL 45   PIC X(11)  VALUE "ERROR-CNT".
023700*
023800 01  HR-RPT-DETAIL  TYPE IS DETAIL.
023900     03  LINE + 1.
024000         05  COL  1   PIC X(10)      SOURCE WS-CUR-TXN-CODE.
024100         05  COL 15   PIC ZZZZZZ9    SOURCE WS-CUR-READ-COUNT.
024200         05  COL 30   PIC ZZZZZZ9    SOURCE WS-CUR-SUCCESS-CNT.
024300         05  COL 45   PIC ZZZZZZ9    SOURCE WS-CUR-ERROR-CNT.
024400*
024500 01  HR-RPT-FINAL  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
024600     03  COL  1   PIC X(13)      VALUE "GRAND TOTAL".
024700     03  COL 15   PIC ZZZZZZ9    SOURCE WS-HRG-READ-COUNT.
024800     03  COL 30   PIC ZZZZZZ9    SOURCE WS-HRG-SUCCESS-CNT.
024900     03  COL 45   PIC ZZZZZZ9    SOURCE WS-HRG-ERROR-CNT.
025000*
025100 PROCEDURE               DIVISION.
025200*=================================
025300*
025400 0000-MAIN-PROCESS.
025500     PERFORM 0100-INITIALIZE-RUN
025600         THRU 0100-EXIT.
025700     PERFORM 0300-PROCESS-TRANSACTIONS
025800         THRU 0300-EXIT
025900         UNTIL WS-END-OF-TRANS.
026000     PERFORM 0900-TERMINATE-RUN
026100         THRU 0900-EXIT.
026200     STOP RUN.
026300*
026400 0100-INITIALIZE-RUN.
026500     PERFORM 0200-OPEN-FILES
026600         THRU 0200-EXIT.
026700     PERFORM 1500-LOAD-EMPLOYEE-TABLE
026800         THRU 1500-EXIT.
026900     PERFORM 1600-INIT-CONTROL-TOTALS
027000         THRU 1600-EXIT.
027100     INITIATE HR-CONTROL-TOTALS.
027200     PERFORM 0400-READ-TRANSACTION
027300         THRU 0400-EXIT.
027400 0100-EXIT.
027500     EXIT.
027600*
027700 0200-OPEN-FILES.
027800     OPEN INPUT  TRANSACTION-FILE
027900          I-O    EMPLOYEE-MASTER-FILE
028000          I-O    HR-ORG-PARAM-FILE
028100          I-O    HR-DEPT-PARAM-FILE
028200          OUTPUT RESULT-FILE
028300          OUTPUT HR-CONTROL-REPORT.
028400     IF WS-TRANFILE-STATUS NOT = "00"
028500         DISPLAY "HRTXBAT - CANNOT OPEN TRANFILE - " WS-TRANFILE-STATUS
028600         SET WS-RUN-ABORTED TO TRUE
028700         GO TO 0900-TERMINATE-RUN
028800     END-IF.
028900 0200-EXIT.
029000     EXIT.
029100*
029200 0300-PROCESS-TRANSACTIONS.
029300     PERFORM 0500-EDIT-AND-DISPATCH
029400         THRU 0500-EXIT.
029500     PERFORM 0400-READ-TRANSACTION
029600         THRU 0400-EXIT.
029700 0300-EXIT.
029800     EXIT.
029900*
030000 0400-READ-TRANSACTION.
030100     READ TRANSACTION-FILE
030200         AT END
030300             SET WS-END-OF-TRANS TO TRUE
030400             GO TO 0400-EXIT
030500     END-READ.
030600 0400-EXIT.
030700     EXIT.
030800*
030900*    0500- LOOKS AT TXN-CODE AND ROUTES TO THE COMMAND PARAGRAPH -
031000*    AN UNRECOGNISED CODE IS WRITTEN STRAIGHT TO RESULT-FILE AS AN
031100*    ERROR (SEE HR004) BUT DOES NOT BELONG TO ANY OF THE THREE
031200*    KNOWN CODES SO IT DOES NOT UPDATE THE CONTROL TOTALS TABLE.
031300*
031400 0500-EDIT-AND-DISPATCH.
031500     IF TXN-IS-SETPOS
031600         PERFORM 2000-SETPOS-CMD THRU 2000-EXIT
031700     ELSE
031800     IF TXN-IS-GETORG
031900         PERFORM 3000-GETORG-CMD THRU 3000-EXIT
032000     ELSE
032100     IF TXN-IS-STATDEPT
032200         PERFORM 4000-STATDEPT-CMD THRU 4000-EXIT
032300     ELSE
032400         MOVE TXN-CODE TO RES-TXN-CODE
032500         SET RES-IS-ERROR TO TRUE
032600         DISPLAY HR004 TXN-CODE
032700         STRING "Unrecognised transaction code [" DELIMITED BY SIZE
032800                TXN-CODE DELIMITED BY SIZE
032900                "]" DELIMITED BY SIZE
033000                INTO RES-MESSAGE
033100         WRITE RESULT-RECORD
033200     END-IF
033300     END-IF
033400     END-IF.
033500 0500-EXIT.
033600     EXIT.
033700*
033800*    LOADS EMPLOYEE-MASTER-FILE INTO THE IN-CORE TABLE, ONE SLOT PER
033900*    RECORD IN THE ORDER READ.  2100- BELOW SCANS THE TABLE LINEARLY
034000*    SO THE TABLE ITSELF DOES NOT NEED TO STAY IN KEY ORDER - EMMSFILE
034100*    IS STILL REQUIRED TO ARRIVE IN ASCENDING EMP-ID ORDER (SEE HRMBLD
034200*    0410-CHECK-ASCENDING) BUT THAT IS FOR THE DISK FILE'S OWN SORTED
034300*    SEQUENTIAL ORGANISATION, NOT FOR THIS TABLE LOAD.
034400*
034500 1500-LOAD-EMPLOYEE-TABLE.
034600     MOVE ZERO TO WS-EMP-TABLE-CNT.
034700 1510-LOAD-ONE-RECORD.
034800     READ EMPLOYEE-MASTER-FILE
034900         AT END
035000             GO TO 1500-EXIT
035100     END-READ.
035200     IF WS-EMP-TABLE-CNT >= 2000
035300         DISPLAY HR005
035400         GO TO 1500-EXIT
035500     END-IF.
035600     ADD 1 TO WS-EMP-TABLE-CNT.
035700     MOVE EMPLOYEE-RECORD TO WS-EMP-FLAT-SLOT (WS-EMP-TABLE-CNT).
035800     GO TO 1510-LOAD-ONE-RECORD.
035900 1500-EXIT.
036000     EXIT.
036100*
036200 1600-INIT-CONTROL-TOTALS.
036300     MOVE "SETPOS    "   TO WS-HRT-TXN-CODE (1).
036400     MOVE "GETORG    "   TO WS-HRT-TXN-CODE (2).
036500     MOVE "STATDEPT  "   TO WS-HRT-TXN-CODE (3).
036600     SET WS-HRT-IDX TO 1.
036700 1610-INIT-ONE-ENTRY.
036800     IF WS-HRT-IDX > 3
036900         GO TO 1600-EXIT
037000     END-IF.
037100     MOVE ZERO TO WS-HRT-READ-COUNT  (WS-HRT-IDX).
037200     MOVE ZERO TO WS-HRT-SUCCESS-CNT (WS-HRT-IDX).
037300     MOVE ZERO TO WS-HRT-ERROR-CNT   (WS-HRT-IDX).
037400     SET WS-HRT-IDX UP BY 1.
037500     GO TO 1610-INIT-ONE-ENTRY.
037600 1600-EXIT.
037700     EXIT.
037800*
037900*    1900- IS PERFORMED BY EACH COMMAND PARAGRAPH ONCE THE RESULT
038000*    RECORD HAS BEEN BUILT.  WS-HRT-IDX IS SET BY THE CALLER TO
038100*    THE TOTALS-TABLE ENTRY (1, 2 OR 3) FOR THE CODE JUST RUN.
038200*
038300 1900-UPDATE-CONTROL-TOTALS.
038400     ADD 1 TO WS-HRT-READ-COUNT (WS-HRT-IDX).
038500     IF RES-IS-SUCCESS
038600         ADD 1 TO WS-HRT-SUCCESS-CNT (WS-HRT-IDX)
038700     ELSE
038800         ADD 1 TO WS-HRT-ERROR-CNT (WS-HRT-IDX)
038900     END-IF.
039000     WRITE RESULT-RECORD.
039100 1900-EXIT.
039200     EXIT.
039300*
039400*    SETPOS - CHANGE AN EMPLOYEE'S POSITION.  REQUEST 4471 (SMC,
039500*    07/04/02) COVERS ONLY GETORG/STATDEPT - SETPOS STILL ACCEPTS
039600*    A ZERO TXN-CLIENT-ID AS IT PLAYS NO PART IN THE LOOKUP.
039700*
039800*    19/02/91 RJT NOTE (SEE CHANGES ABOVE) - MESSAGE TEXT BELOW MUST
039900*    MATCH THE CALLER'S PARSING EXACTLY, RIGHT DOWN TO THE BRACKETS
040000*    AND THE WORDING - DO NOT "TIDY UP" THE WORDING WITHOUT CHECKING
040100*    WITH THE CALLING SYSTEM'S OWNER FIRST.
040200*
040300 2000-SETPOS-CMD.
040400     SET WS-HRT-IDX TO 1.
040500     MOVE "SETPOS    " TO RES-TXN-CODE.
040600     PERFORM 2100-FIND-EMPLOYEE THRU 2100-EXIT.
040700     IF WS-EMP-WAS-FOUND
040800         PERFORM 2200-REWRITE-EMPLOYEE THRU 2200-EXIT
040900         IF WS-EMP-UPDATE-OK
041000             SET RES-IS-SUCCESS TO TRUE
041100             STRING "Successfully set position of employee ["
041200                        DELIMITED BY SIZE
041300                    TXN-EMP-ID  DELIMITED BY SIZE
041400                    "] to " DELIMITED BY SIZE
041500                    TXN-NEW-POSITION DELIMITED BY SIZE
041600                    INTO RES-MESSAGE
041700         ELSE
041800             SET RES-IS-ERROR TO TRUE
041900             STRING "Failed to update employee ["
042000                        DELIMITED BY SIZE
042100                    TXN-EMP-ID DELIMITED BY SIZE
042200                    "]" DELIMITED BY SIZE
042300                    INTO RES-MESSAGE
042400         END-IF
042500     ELSE
042600         SET RES-IS-ERROR TO TRUE
042700         DISPLAY HR001 TXN-EMP-ID
042800         STRING "Employee [" DELIMITED BY SIZE
042900                TXN-EMP-ID DELIMITED BY SIZE
043000                "] not found" DELIMITED BY SIZE
043100                INTO RES-MESSAGE
043200     END-IF.
043300     PERFORM 1900-UPDATE-CONTROL-TOTALS THRU 1900-EXIT.
043400 2000-EXIT.
043500     EXIT.
043600*
043700*    LINEAR SCAN OF THE IN-CORE TABLE BUILT BY 1500- - THE KEYED READ
043800*    THIS RUNTIME CANNOT GIVE US DIRECT ON DISK.  SAME SCAN-AND-GO-TO
043900*    IDIOM AS 3010-SCAN-ORG-ENTRY/4010-SCAN-DEPT-ENTRY BELOW RATHER
044000*    THAN SEARCH ALL - WS-EMP-IDX IS LEFT POINTING AT THE MATCHED SLOT
044100*    FOR 2200- TO USE.
044200*
044300 2100-FIND-EMPLOYEE.
044400     MOVE "N" TO WS-EMP-FOUND-SWITCH.
044500     MOVE TXN-EMP-ID TO WS-EDIT-EMP-ID.
044600     SET WS-EMP-IDX TO 1.
044700 2110-SCAN-EMP-ENTRY.
044800     IF WS-EMP-IDX > WS-EMP-TABLE-CNT
044900         GO TO 2100-EXIT
045000     END-IF.
045100     IF WS-EMP-ID-KEY (WS-EMP-IDX) = WS-EDIT-EMP-ID
045200         IF WS-EMP-SLOT-STATUS (WS-EMP-IDX) = "A"
045300             SET WS-EMP-WAS-FOUND TO TRUE
045400         END-IF
045500         GO TO 2100-EXIT
045600     END-IF.
045700     SET WS-EMP-IDX UP BY 1.
045800     GO TO 2110-SCAN-EMP-ENTRY.
045900 2100-EXIT.
046000     EXIT.
046100*
046200*    APPLIES TXN-NEW-POSITION TO THE MATCHED TABLE SLOT.  THE
046300*    REWRITE TO EMMSFILE ITSELF DOES NOT HAPPEN UNTIL 8100- AT
046400*    END OF JOB - THE WHOLE TABLE GOES BACK IN ONE PASS.  WS-EMP-IDX
046500*    IS SET BY THE SCAN IN 2100- SO IT IS ALWAYS IN RANGE HERE BAR A
046600*    CORRUPTED TABLE - THE BOUNDS TEST BELOW IS THE NEAREST THIS
046700*    SUBSTITUTE DESIGN CAN COME TO THE CALLER'S "WRITE FAILED"
046800*    CONDITION, SINCE THERE IS NO PER-RECORD DISK WRITE TO FAIL
046900*    UNTIL 8100- AT END OF JOB.
047000*
047100 2200-REWRITE-EMPLOYEE.
047200     SET WS-EMP-UPDATE-OK TO TRUE.
047300     IF WS-EMP-IDX > WS-EMP-TABLE-CNT
047400         SET WS-EMP-UPDATE-FAILED TO TRUE
047500         GO TO 2200-EXIT
047600     END-IF.
047700     MOVE TXN-NEW-POSITION TO WS-EMP-POSITION (WS-EMP-IDX).
047800 2200-EXIT.
047900     EXIT.
048000*
048100*    GETORG - CONFIRM AN ORGANISATION (CLIENT) EXISTS.  REQUEST
048200*    4471 (SMC, 07/04/02) - REJECT ZERO CLIENT-ID BEFORE THE READ.
048300*
048400 3000-GETORG-CMD.
048500     SET WS-HRT-IDX TO 2.
048600     MOVE "GETORG    " TO RES-TXN-CODE.
048700     MOVE "N" TO WS-ORG-FOUND-SWITCH.
048800     MOVE TXN-CLIENT-ID TO WS-EDIT-CLIENT-ID.
048900     IF WS-EDIT-CLIENT-ID = ZERO
049000         GO TO 3090-GETORG-NOT-FOUND
049100     END-IF.
049200     MOVE 1 TO WS-ORGP-RRN.
049300     READ HR-ORG-PARAM-FILE
049400         INVALID KEY
049500             GO TO 3090-GETORG-NOT-FOUND
049600     END-READ.
049700     SET WS-ORGP-IDX TO 1.
049800 3010-SCAN-ORG-ENTRY.
049900     IF WS-ORGP-IDX > 200
050000         GO TO 3090-GETORG-NOT-FOUND
050100     END-IF.
050200     IF ORGP-CLIENT-ID (WS-ORGP-IDX) = WS-EDIT-CLIENT-ID
050300         SET WS-ORG-WAS-FOUND TO TRUE
050400         GO TO 3050-GETORG-FOUND
050500     END-IF.
050600     SET WS-ORGP-IDX UP BY 1.
050700     GO TO 3010-SCAN-ORG-ENTRY.
050800*    THE ORGANISATION FIELD LAYOUT WAS NEVER HANDED DOWN TO THIS
050900*    SHOP WITH THE REST OF THE SOURCE, SO ON SUCCESS THE MESSAGE IS
051000*    A PLACEHOLDER CONFIRMING THE LOOKUP ONLY - NOT A FULL PAYLOAD.
051100*
051200 3050-GETORG-FOUND.
051300     SET RES-IS-SUCCESS TO TRUE
051400     STRING "Organization [" DELIMITED BY SIZE
051500            TXN-CLIENT-ID   DELIMITED BY SIZE
051600            "] retrieved" DELIMITED BY SIZE
051700            INTO RES-MESSAGE.
051800     GO TO 3000-GETORG-DONE.
051900 3090-GETORG-NOT-FOUND.
052000     SET RES-IS-ERROR TO TRUE
052100     DISPLAY HR002 TXN-CLIENT-ID
052200     STRING "Organization [" DELIMITED BY SIZE
052300            TXN-CLIENT-ID DELIMITED BY SIZE
052400            "] not found" DELIMITED BY SIZE
052500            INTO RES-MESSAGE.
052600 3000-GETORG-DONE.
052700     PERFORM 1900-UPDATE-CONTROL-TOTALS THRU 1900-EXIT.
052800 3000-EXIT.
052900     EXIT.
053000*
053100*    STATDEPT - CONFIRM A DEPARTMENT EXISTS WITHIN A CLIENT.
053200*    REQUEST 4471 (SMC, 07/04/02) - REJECT ZERO CLIENT-ID FIRST.
053300*
053400 4000-STATDEPT-CMD.
053500     SET WS-HRT-IDX TO 3.
053600     MOVE "STATDEPT  " TO RES-TXN-CODE.
053700     MOVE "N" TO WS-DPT-FOUND-SWITCH.
053800     MOVE TXN-CLIENT-ID TO WS-EDIT-CLIENT-ID.
053900     MOVE TXN-DEPT-ID   TO WS-EDIT-DEPT-ID.
054000     IF WS-EDIT-CLIENT-ID = ZERO
054100         GO TO 4090-STATDEPT-NOT-FOUND
054200     END-IF.
054300     MOVE 1 TO WS-DPTP-RRN.
054400     READ HR-DEPT-PARAM-FILE
054500         INVALID KEY
054600             GO TO 4090-STATDEPT-NOT-FOUND
054700     END-READ.
054800     SET WS-DPTP-IDX TO 1.
054900 4010-SCAN-DEPT-ENTRY.
055000     IF WS-DPTP-IDX > 200
055100         GO TO 4090-STATDEPT-NOT-FOUND
055200     END-IF.
055300     IF DPTP-CLIENT-ID (WS-DPTP-IDX) = WS-EDIT-CLIENT-ID
055400     AND DPTP-DEPT-ID   (WS-DPTP-IDX) = WS-EDIT-DEPT-ID
055500         SET WS-DPT-WAS-FOUND TO TRUE
055600         GO TO 4050-STATDEPT-FOUND
055700     END-IF.
055800     SET WS-DPTP-IDX UP BY 1.
055900     GO TO 4010-SCAN-DEPT-ENTRY.
056000*    THE PERFORMANCE-STATISTICS COMPUTATION ITSELF WAS NEVER HANDED
056100*    DOWN TO THIS SHOP WITH THE REST OF THE SOURCE, SO ON SUCCESS
056200*    THE MESSAGE IS A PLACEHOLDER CONFIRMING THE LOOKUP ONLY.
056300*
056400 4050-STATDEPT-FOUND.
056500     SET RES-IS-SUCCESS TO TRUE
056600     STRING "Department [" DELIMITED BY SIZE
056700            TXN-DEPT-ID   DELIMITED BY SIZE
056800            "] statistics retrieved" DELIMITED BY SIZE
056900            INTO RES-MESSAGE.
057000     GO TO 4000-DONE.
057100 4090-STATDEPT-NOT-FOUND.
057200     SET RES-IS-ERROR TO TRUE
057300     DISPLAY HR003 TXN-CLIENT-ID "/" TXN-DEPT-ID
057400     STRING "Department [" DELIMITED BY SIZE
057500            TXN-DEPT-ID DELIMITED BY SIZE
057600            "] not found." DELIMITED BY SIZE
057700            INTO RES-MESSAGE.
057800 4000-DONE.
057900     PERFORM 1900-UPDATE-CONTROL-TOTALS THRU 1900-EXIT.
058000 4000-EXIT.
058100     EXIT.
058200*
058300*    5000- DRIVES ONE GENERATE PER TOTALS-TABLE ENTRY, ACCUMULATING
058400*    THE GRAND TOTALS AS IT GOES, THEN FORCES THE FINAL FOOTING.
058500*
058600 5000-PRINT-CONTROL-REPORT.
058700     SET WS-HRT-IDX TO 1.
058800     PERFORM 5010-PRINT-ONE-CODE
058900         THRU 5010-EXIT
059000         VARYING WS-HRT-IDX FROM 1 BY 1
059100         UNTIL WS-HRT-IDX > 3.
059200     GENERATE HR-RPT-FINAL.
059300     TERMINATE HR-CONTROL-TOTALS.
059400 5000-EXIT.
059500     EXIT.
059600*
059700 5010-PRINT-ONE-CODE.
059800     MOVE WS-HRT-TXN-CODE     (WS-HRT-IDX) TO WS-CUR-TXN-CODE.
059900     MOVE WS-HRT-READ-COUNT   (WS-HRT-IDX) TO WS-CUR-READ-COUNT.
060000     MOVE WS-HRT-SUCCESS-CNT  (WS-HRT-IDX) TO WS-CUR-SUCCESS-CNT.
060100     MOVE WS-HRT-ERROR-CNT    (WS-HRT-IDX) TO WS-CUR-ERROR-CNT.
060200     ADD WS-HRT-READ-COUNT   (WS-HRT-IDX) TO WS-HRG-READ-COUNT.
060300     ADD WS-HRT-SUCCESS-CNT  (WS-HRT-IDX) TO WS-HRG-SUCCESS-CNT.
060400     ADD WS-HRT-ERROR-CNT    (WS-HRT-IDX) TO WS-HRG-ERROR-CNT.
060500     GENERATE HR-RPT-DETAIL.
060600 5010-EXIT.
060700     EXIT.
060800*
060900*    8100- REWRITES THE WHOLE IN-CORE TABLE BACK TO THE SORTED
061000*    SEQUENTIAL EMPLOYEE-MASTER-FILE - CLOSE/OPEN OUTPUT SO THE
061100*    RUN'S UPDATES (SETPOS) SURVIVE FOR THE NEXT RUN.
061200*
061300 8100-REWRITE-EMPLOYEE-FILE.
061400     CLOSE EMPLOYEE-MASTER-FILE.
061500     OPEN OUTPUT EMPLOYEE-MASTER-FILE.
061600     SET WS-EMP-IDX TO 1.
061700 8110-REWRITE-ONE-RECORD.
061800     IF WS-EMP-IDX > WS-EMP-TABLE-CNT
061900         GO TO 8100-EXIT
062000     END-IF.
062100     MOVE WS-EMP-FLAT-SLOT (WS-EMP-IDX) TO EMPLOYEE-RECORD.
062200     WRITE EMPLOYEE-RECORD.
062300     SET WS-EMP-IDX UP BY 1.
062400     GO TO 8110-REWRITE-ONE-RECORD.
062500 8100-EXIT.
062600     EXIT.
062700*
062800*    WS-RUN-ABORTED (SET BY 0200- ON A TRANFILE OPEN FAILURE) SKIPS THE
062900*    REPORT AND REWRITE - INITIATE WAS NEVER ISSUED AND THE EMPLOYEE
063000*    TABLE WAS NEVER LOADED, SO THERE IS NOTHING VALID TO GENERATE OR
063100*    WRITE BACK.
063200*
063300 0900-TERMINATE-RUN.
063400     IF NOT WS-RUN-ABORTED
063500         PERFORM 5000-PRINT-CONTROL-REPORT
063600             THRU 5000-EXIT
063700         PERFORM 8100-REWRITE-EMPLOYEE-FILE
063800             THRU 8100-EXIT
063900     END-IF.
064000     CLOSE TRANSACTION-FILE
064100           HR-ORG-PARAM-FILE
064200           HR-DEPT-PARAM-FILE
064300           RESULT-FILE
064400           HR-CONTROL-REPORT.
064500 0900-EXIT.
064600     EXIT.
064700*
