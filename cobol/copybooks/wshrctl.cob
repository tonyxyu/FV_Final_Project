000100*****************************************************
000200*                                                    *
000300*  Working-Storage - HR Control Totals Table        *
000400*     One entry per TXN-CODE value - accumulated    *
000500*     for the End-Of-Job control-break report.      *
000600*     Table shape follows the occurs-of-amounts     *
000700*     idiom used for Emp-Rate/Chk-Amt elsewhere.    *
000800*                                                    *
000900*****************************************************
001000*
001100* 14/03/89 djw - Created.
001200* 07/04/02 smc - Added Filler pad to Ws-Hr-Totals-Entry and
001300*                Ws-Hr-Grand-Totals, request 4471 tidy-up.
001350* 09/08/26 vbc - Dropped Indexed By - Ws-Hrt-Idx is a plain
001360*                subscript now, declared in hrtxbat's
001370*                Ws-Counters, request 4488 code audit.
001400*
001500 01  WS-HR-TOTALS-TABLE.
001600     03  WS-HR-TOTALS-ENTRY      OCCURS 3 TIMES.
001800         05  WS-HRT-TXN-CODE     PIC X(10).
001900         05  WS-HRT-READ-COUNT   PIC 9(07)  COMP.
002000         05  WS-HRT-SUCCESS-CNT  PIC 9(07)  COMP.
002100         05  WS-HRT-ERROR-CNT    PIC 9(07)  COMP.
002200         05  FILLER              PIC X(08).
002300*
002400 01  WS-HR-GRAND-TOTALS.
002500     03  WS-HRG-READ-COUNT       PIC 9(07)  COMP  VALUE ZERO.
002600     03  WS-HRG-SUCCESS-CNT      PIC 9(07)  COMP  VALUE ZERO.
002700     03  WS-HRG-ERROR-CNT        PIC 9(07)  COMP  VALUE ZERO.
002800     03  FILLER                  PIC X(08)  VALUE SPACES.
002900*
