000100*****************************************************
000200*                                                    *
000300*  File-Control Entry For Employee Source File      *
000400*     Input to the Employee Master Build (hrmbld)   *
000500*                                                    *
000600*****************************************************
000700*
000800* 14/03/89 djw - Created.
000900*
001000     SELECT EMPLOYEE-SOURCE-FILE ASSIGN TO EMSRFILE
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-EMSRFILE-STATUS.
001300*
