000100*****************************************************
000200*                                                    *
000300*  Record Definition For Employee Master File       *
000400*     Uses Emp-Id as key                            *
000500*                                                    *
000600*****************************************************
000700*  File size 200 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/03/89 djw - Created.
001200* 24/06/09 vbc - Added Emp-Slot-Status so hrtxbat's in-core table
001300*                (1500-LOAD-EMPLOYEE-TABLE) can tell a loaded slot
001400*                from an unused one.  See hrmbld too.
001500* 09/08/26 vbc - Reworded Emp-Hire-Date field note, request 4488
001600*                code audit.
001700* 09/08/26 vbc - RECORD CONTAINS was still saying 100 when the fields
001800*                below only ever summed to 91 - corrected to the true
001900*                91, then widened to 200 with Filler/retired fields
002000*                below so the layout has real growth room, same
002100*                request 4488 audit.
002200*
002300 FD  EMPLOYEE-MASTER-FILE
002400     LABEL RECORDS ARE STANDARD
002500     RECORD CONTAINS 200 CHARACTERS.
002600*
002700 01  EMPLOYEE-RECORD.
002800     03  EMP-SLOT-STATUS         PIC X.
002900         88  EMP-SLOT-IN-USE              VALUE "A".
003000         88  EMP-SLOT-EMPTY                VALUE " ".
003100     03  EMP-ID                  PIC 9(09)  COMP.
003200*                                    external employee identifier
003300     03  EMP-NAME                PIC X(40).
003400     03  EMP-NAME-BRK REDEFINES EMP-NAME.
003500         05  EMP-NAME-LAST-PART  PIC X(20).
003600         05  EMP-NAME-REST-PART  PIC X(20).
003700     03  EMP-HIRE-DATE            PIC 9(08).
003800*                                    ccyymmdd - see hrmbld
003900*                                    1010-DEFAULT-HIRE-DATE if not
004000*                                    supplied.
004100     03  EMP-HIRE-DATE-BRK REDEFINES EMP-HIRE-DATE.
004200         05  EMP-HIRE-CCYY       PIC 9(04).
004300         05  EMP-HIRE-MM         PIC 9(02).
004400         05  EMP-HIRE-DD         PIC 9(02).
004500     03  EMP-POSITION             PIC X(20).
004600*                                    defaults to "OTHER" - see hrmbld
004700*                                    1020-DEFAULT-POSITION.
004800     03  EMP-SALARY               PIC S9(09)V99  COMP-3.
004900*                                    no range check applied - see notes.
005000     03  EMP-PERFORMANCE          PIC S9(03)V99  COMP-3.
005100*                                    valid range 0.00-100.00 NOT enforced
005200*                                    at construction time - carried over
005300*                                    from the source system as-is.
005400     03  EMP-FORMER-DEPT-CODE     PIC X(04).
005500*                                    RETIRED - department lookups are now
005600*                                    driven off HR-DEPT-PARAM-FILE (see
005700*                                    fdhrprm) - field kept for file
005800*                                    compatibility, DROPPED 07/98, NOT
005900*                                    READ OR WRITTEN BY ANY PROGRAM.
006000     03  EMP-FORMER-BADGE-NO      PIC X(06).
006100*                                    RETIRED - superseded by Emp-Id
006150*                                    as the sole employee identifier,
006200*                                    DROPPED 03/93 - field kept for
006300*                                    file compatibility only.
006500     03  FILLER                   PIC X(20).
006600*                                    SPARE - room for future Emp fields.
006700     03  FILLER                   PIC X(88).
006800*                                    SPARE - reserved growth space,
006900*                                    request 1123.
007000*
