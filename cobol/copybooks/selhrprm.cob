000100*****************************************************
000200*                                                    *
000300*  File-Control Entries For Org/Dept Param Files    *
000400*     Each holds ONE record at RRN = 1, same as     *
000500*     this shop's other single-record reference     *
000600*     tables held Relative for direct random read.  *
000700*****************************************************
000800*
000900* 14/03/89 djw - Created.  Org/Dept internal field layouts were never
001000*                handed down to this shop with the rest of the source -
001100*                so these hold ONLY the client-id / dept-id existence
001200*                lists the GETORG/STATDEPT not-found tests need.
001300* 09/08/26 vbc - Reworded header note, request 4488 code audit.
001350* 09/08/26 vbc - Dropped a stray cross-reference to a copybook that
001360*                is not part of this system, request 4488 audit.
001400*
001500     SELECT HR-ORG-PARAM-FILE ASSIGN TO ORGPFILE
001600            ORGANIZATION IS RELATIVE
001700            ACCESS MODE IS RANDOM
001800            RELATIVE KEY IS WS-ORGP-RRN
001900            FILE STATUS IS WS-ORGPFILE-STATUS.
002000*
002100     SELECT HR-DEPT-PARAM-FILE ASSIGN TO DPTPFILE
002200            ORGANIZATION IS RELATIVE
002300            ACCESS MODE IS RANDOM
002400            RELATIVE KEY IS WS-DPTP-RRN
002500            FILE STATUS IS WS-DPTPFILE-STATUS.
002600*
