000100*****************************************************
000200*                                                    *
000300*  Working-Storage - Current Processing Date        *
000400*     Used to default Emp-Hire-Date when a          *
000500*     construction transaction supplies none.       *
000600*                                                    *
000700*****************************************************
000800*
000900* 14/03/89 djw - Created.
001000* 11/09/98 pmh - Y2K fix.  Original coding used ACCEPT ... FROM DATE
001100*                (6 digit yymmdd) which breaks on or after the
001200*                century turn.  Added Ws-Dte-Century windowing
001300*                below - pivot year 50 - and build the 8 digit
001400*                Ws-Dte-Today-Ccyymmdd from it.  Do NOT remove.
001500*
001600 01  WS-DTE-TODAY-RAW.
001700     03  WS-DTE-RAW-YY            PIC 9(02).
001800     03  WS-DTE-RAW-MM            PIC 9(02).
001900     03  WS-DTE-RAW-DD            PIC 9(02).
002000*
002100 01  WS-DTE-CENTURY               PIC 9(02).
002200*
002300 01  WS-DTE-TODAY-CCYYMMDD.
002400     03  WS-DTE-TODAY-CCYY.
002500         05  WS-DTE-TODAY-CC      PIC 9(02).
002600         05  WS-DTE-TODAY-YY      PIC 9(02).
002700     03  WS-DTE-TODAY-MM          PIC 9(02).
002800     03  WS-DTE-TODAY-DD          PIC 9(02).
002900*
