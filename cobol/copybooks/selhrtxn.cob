000100*****************************************************
000200*                                                    *
000300*  File-Control Entry For Transaction File          *
000400*     Input to the HR transaction batch (hrtxbat)   *
000500*                                                    *
000600*****************************************************
000700*
000800* 14/03/89 djw - Created.
000900*
001000     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-TRANFILE-STATUS.
001300*
