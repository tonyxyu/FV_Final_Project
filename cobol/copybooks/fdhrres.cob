000100*****************************************************
000200*                                                    *
000300*  Record Definition For Result File                *
000400*     One line per transaction processed by         *
000500*     the HR transaction batch (hrtxbat)             *
000600*                                                    *
000700*****************************************************
000800*  File size 150 bytes.
000900*
001000* 14/03/89 djw - Created.
001100* 09/08/26 vbc - Widened from 100 to 150 with Filler/retired growth
001200*                room to match the other HR file layouts, request
001300*                4488 code audit.
001400*
001500 FD  RESULT-FILE
001600     LABEL RECORDS ARE STANDARD
001700     RECORD CONTAINS 150 CHARACTERS.
001800*
001900 01  RESULT-RECORD.
002000     03  RES-TXN-CODE           PIC X(10).
002100*                                    echo of TXN-CODE processed
002200     03  RES-STATUS             PIC X(07).
002300         88  RES-IS-SUCCESS              VALUE "SUCCESS".
002400         88  RES-IS-ERROR                VALUE "ERROR  ".
002500     03  RES-MESSAGE            PIC X(80).
002600     03  RES-FORMER-SEVERITY    PIC X(02).
002700*                                    RETIRED - severity coding dropped
002800*                                    when Res-Status switched to
002900*                                    SUCCESS/ERROR only, DROPPED 96.
003000     03  FILLER                 PIC X(21).
003100*                                    SPARE - room for future Res fields.
003200     03  FILLER                 PIC X(30).
003300*                                    SPARE - reserved growth space,
003400*                                    request 1123.
003500*
