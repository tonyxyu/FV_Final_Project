000100*****************************************************
000200*                                                    *
000300*  Record Definitions For Org/Dept Param Files      *
000400*     Uses RRN = 1                                  *
000500*                                                    *
000600*****************************************************
000700*  File sizes approx 1804 & 1804 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING - see notes in selhrprm.
001000*
001100* 14/03/89 djw - Created.
001200* 09/08/26 vbc - Added Filler pad to Hr-Dept-Param-Record and widened
001300*                Hr-Org-Param-Record's Filler so both tables actually
001400*                fill their declared 1804-character records, request
001500*                4488 code audit.
001600*
001700 FD  HR-ORG-PARAM-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 1804 CHARACTERS.
002000*
002100 01  HR-ORG-PARAM-RECORD.
002200     03  ORGP-CLIENT-ID          PIC 9(09)  COMP
002300                                  OCCURS 200 TIMES.
002400*                                    known/valid client (organisation)
002500*                                    identifiers - GETORG not-found test
002600*                                    zero entries treat as unused slot.
002700     03  FILLER                  PIC X(1004).
002800*                                    pads the table out to the record's
002900*                                    declared 1804 characters - room for
003000*                                    future ORGP-ENTRY fields.
003100*
003200 FD  HR-DEPT-PARAM-FILE
003300     LABEL RECORDS ARE STANDARD
003400     RECORD CONTAINS 1804 CHARACTERS.
003500*
003600 01  HR-DEPT-PARAM-RECORD.
003700     03  DPTP-ENTRY               OCCURS 200.
003800         05  DPTP-CLIENT-ID       PIC 9(09)  COMP.
003900         05  DPTP-DEPT-ID         PIC 9(09)  COMP.
004000*                                    known/valid (client,dept) pairs -
004100*                                    STATDEPT not-found test.  Zero
004200*                                    entries treat as unused slot.
004300     03  FILLER                  PIC X(204).
004400*                                    pads the table out to the record's
004500*                                    declared 1804 characters - room for
004600*                                    future DPTP-ENTRY fields.
004700*
