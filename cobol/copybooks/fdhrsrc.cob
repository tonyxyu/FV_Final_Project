000100*****************************************************
000200*                                                    *
000300*  Record Definition For Employee Source File       *
000400*     Input to the Employee Master Build (hrmbld)   *
000500*     Carries both short and full source shapes:    *
000600*       type S (short)  - id/name/[hire date] only  *
000700*       type F (full)   - + position/salary/perf    *
000800*                                                    *
000900*****************************************************
001000*  File size 150 bytes.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 14/03/89 djw - Created.
001500* 09/08/26 vbc - Reworded banner comment, request 4488 code audit.
001600* 09/08/26 vbc - Widened from 100 to 150 with Filler/retired growth
001700*                room to match the other HR file layouts, same
001800*                request 4488 audit.
001900*
002000 FD  EMPLOYEE-SOURCE-FILE
002100     LABEL RECORDS ARE STANDARD
002200     RECORD CONTAINS 150 CHARACTERS.
002300*
002400 01  EMPLOYEE-SOURCE-RECORD.
002500     03  SRC-REC-TYPE            PIC X.
002600         88  SRC-IS-SHORT                 VALUE "S".
002700         88  SRC-IS-FULL                  VALUE "F".
002800     03  SRC-EMP-ID              PIC 9(09).
002900     03  SRC-EMP-NAME            PIC X(40).
003000     03  SRC-HIRE-DATE           PIC 9(08).
003100*                                    zero = not supplied - default rule
003200*                                    applies, see hrmbld 1010.
003300     03  SRC-HIRE-DATE-BRK REDEFINES SRC-HIRE-DATE.
003400         05  SRC-HIRE-CCYY       PIC 9(04).
003500         05  SRC-HIRE-MM         PIC 9(02).
003600         05  SRC-HIRE-DD         PIC 9(02).
003700     03  SRC-POSITION            PIC X(20).
003800*                                    spaces = not supplied (type S) or
003900*                                    supplied blank (type F) - default
004000*                                    rule applies, see hrmbld 1020.
004100     03  SRC-SALARY              PIC S9(09)V99.
004200*                                    type F only, zero on type S.
004300     03  SRC-PERFORMANCE         PIC S9(03)V99.
004400*                                    type F only, zero on type S.
004500     03  SRC-FORMER-DEPT-CODE    PIC X(04).
004600*                                    RETIRED - see Emp-Former-Dept-Code
004700*                                    in fdhremp - not carried onto
004800*                                    EMPLOYEE-RECORD, DROPPED 07/98.
004900     03  FILLER                  PIC X(20).
005000*                                    SPARE - room for future Src fields.
005100     03  FILLER                  PIC X(32).
005200*                                    SPARE - reserved growth space,
005300*                                    request 1123.
005400*
