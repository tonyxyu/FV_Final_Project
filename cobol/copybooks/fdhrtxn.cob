000100*****************************************************
000200*                                                    *
000300*  Record Definition For Transaction File           *
000400*     Input to the HR transaction batch (hrtxbat)   *
000500*     One record per transaction to be applied      *
000600*                                                    *
000700*****************************************************
000800*  File size 150 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 14/03/89 djw - Created.
001300* 09/08/26 vbc - Widened from 80 to 150 with Filler/retired growth
001400*                room to match the other HR file layouts, request
001500*                4488 code audit.
001600*
001700 FD  TRANSACTION-FILE
001800     LABEL RECORDS ARE STANDARD
001900     RECORD CONTAINS 150 CHARACTERS.
002000*
002100 01  TRANSACTION-RECORD.
002200     03  TXN-CODE              PIC X(10).
002300*                                    SETPOS, GETORG or STATDEPT
002400         88  TXN-IS-SETPOS               VALUE "SETPOS    ".
002500         88  TXN-IS-GETORG               VALUE "GETORG    ".
002600         88  TXN-IS-STATDEPT             VALUE "STATDEPT  ".
002700     03  TXN-CLIENT-ID          PIC 9(09).
002800*                                    organisation/client the txn
002900*                                    runs against
003000     03  TXN-EMP-ID             PIC 9(09).
003100*                                    used by SETPOS, zero/unused
003150*                                    otherwise
003200     03  TXN-DEPT-ID            PIC 9(09).
003300*                                    used by STATDEPT, zero/unused
003350*                                    otherwise
003400     03  TXN-NEW-POSITION       PIC X(20).
003500*                                    used by SETPOS, blank otherwise
003600     03  TXN-FORMER-BATCH-NO    PIC X(06).
003700*                                    RETIRED - batch grouping is now
003750*                                    the job scheduler's job, not the
003800*                                    file's - field kept for file
003900*                                    compatibility, DROPPED 94.
004100     03  FILLER                 PIC X(40).
004200*                                    SPARE - room for future Txn fields.
004300     03  FILLER                 PIC X(47).
004400*                                    SPARE - reserved growth space,
004500*                                    request 1123.
004600*
