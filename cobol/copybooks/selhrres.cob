000100*****************************************************
000200*                                                    *
000300*  File-Control Entry For Result File               *
000400*     Output from the HR transaction batch          *
000500*                                                    *
000600*****************************************************
000700*
000800* 14/03/89 djw - Created.
000900*
001000     SELECT RESULT-FILE ASSIGN TO RESLFILE
001100            ORGANIZATION IS LINE SEQUENTIAL
001200            FILE STATUS IS WS-RESLFILE-STATUS.
001300*
