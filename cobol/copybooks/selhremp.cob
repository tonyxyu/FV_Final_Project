000100*****************************************************
000200*                                                    *
000300*  File-Control Entry For Employee Master File      *
000400*     Uses Emp-Id as key (sorted sequential -       *
000500*     see hrtxbat table load for the substitute     *
000600*     "keyed read" this compiler's runtime lacks)   *
000700*                                                    *
000800*****************************************************
000900*
001000* 14/03/89 djw - Created.  No ISAM/KSDS support on this build so
001100*                held as sorted sequential, table-loaded, see
001200*                hrtxbat 1500-LOAD-EMPLOYEE-TABLE.
001300*
001400     SELECT EMPLOYEE-MASTER-FILE ASSIGN TO EMMSFILE
001500            ORGANIZATION IS SEQUENTIAL
001600            FILE STATUS IS WS-EMMSFILE-STATUS.
001700*
