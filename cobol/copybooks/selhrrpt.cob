000100*****************************************************
000200*                                                    *
000300*  File-Control Entry For HR Control Report         *
000400*     End-of-job control-break summary, printed     *
000500*     via Report Writer with a Control Final        *
000600*     footing, this shop's usual print idiom.       *
000700*****************************************************
000800*
000900* 14/03/89 djw - Created.
001000* 09/08/26 vbc - Dropped a stray cross-reference to a program that
001100*                is not part of this system, request 4488 audit.
001200*
001300     SELECT HR-CONTROL-REPORT ASSIGN TO PRINTER
001400            ORGANIZATION IS LINE SEQUENTIAL
001500            FILE STATUS IS WS-HRRPT-STATUS.
001600*
